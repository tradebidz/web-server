000100*    ------------------------------------------------------------
000200*    SLPROD.CBL  --  FILE-CONTROL ENTRY FOR THE PRODUCT MASTER
000300*    FILE.  INDEXED BY PRODUCT-ID, ONE RECORD PER LISTING.
000400*    ------------------------------------------------------------
000500     SELECT PRODUCT-FILE
000600            ASSIGN TO "PRODMAST"
000700            ORGANIZATION IS INDEXED
000800            ACCESS MODE IS DYNAMIC
000900            RECORD KEY IS PRODUCT-ID
001000            FILE STATUS IS W-PRODUCT-FILE-STATUS.
001100*    ------------------------------------------------------------
