000100*    ------------------------------------------------------------
000200*    FDPROD.CBL  --  FD AND RECORD LAYOUT FOR THE PRODUCT MASTER
000300*    FILE.  ONE RECORD PER AUCTION LISTING.  KEYED BY PRODUCT-ID.
000400*    ------------------------------------------------------------
000500*    03/14/93  RSM  ORIGINAL LAYOUT FOR THE AUCTION CONVERSION.
000600*    09/02/94  RSM  ADDED PRODUCT-END-TIME-BRK REDEFINES SO THE
000700*                   AUTO-EXTEND EDIT COULD GET AT THE PIECES.
000800*    ------------------------------------------------------------
000900 FD  PRODUCT-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 150 CHARACTERS.
001200
001300 01  PRODUCT-RECORD.
001400     05  PRODUCT-ID              PIC 9(09).
001500     05  PRODUCT-NAME             PIC X(40).
001600     05  START-PRICE              PIC 9(09)V99.
001700     05  CURRENT-PRICE            PIC 9(09)V99.
001800     05  STEP-PRICE               PIC 9(09)V99.
001900     05  BUY-NOW-PRICE            PIC 9(09)V99.
002000     05  END-TIME                 PIC 9(14).
002100     05  IS-AUTO-EXTEND           PIC X(01).
002200         88  AUTO-EXTEND-YES      VALUE "Y".
002300         88  AUTO-EXTEND-NO       VALUE "N".
002400     05  PRODUCT-STATUS           PIC X(08).
002500         88  PRODUCT-ACTIVE       VALUE "ACTIVE  ".
002600         88  PRODUCT-SOLD         VALUE "SOLD    ".
002700         88  PRODUCT-EXPIRED      VALUE "EXPIRED ".
002800     05  SELLER-ID                PIC 9(09).
002900     05  WINNER-ID                PIC 9(09).
003000     05  FILLER                   PIC X(16).
003100
003200*    ------------------------------------------------------------
003300*    REDEFINES THE CLOSING DATE/TIME AS CCYYMMDDHHMMSS PIECES SO
003400*    THE AUTO-EXTEND PARAGRAPHS CAN ADD MINUTES WITHOUT PULLING
003500*    THE WHOLE FIELD APART WITH STRING/UNSTRING EVERY PASS.
003600*    ------------------------------------------------------------
003700 01  PRODUCT-RECORD-END-TIME-BRK   REDEFINES PRODUCT-RECORD.
003800     05  FILLER                   PIC X(09).
003900     05  FILLER                   PIC X(40).
004000     05  FILLER                   PIC X(11).
004100     05  FILLER                   PIC X(11).
004200     05  FILLER                   PIC X(11).
004300     05  FILLER                   PIC X(11).
004400     05  BRK-END-CCYY              PIC 9(04).
004500     05  BRK-END-MM                PIC 9(02).
004600     05  BRK-END-DD                PIC 9(02).
004700     05  BRK-END-HH                PIC 9(02).
004800     05  BRK-END-MN                PIC 9(02).
004900     05  BRK-END-SS                PIC 9(02).
005000     05  FILLER                   PIC X(43).
005100*    ------------------------------------------------------------
