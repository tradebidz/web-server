000100*    ------------------------------------------------------------
000200*    SLBREQ.CBL  --  FILE-CONTROL ENTRY FOR THE BID REQUEST FILE.
000300*    THE INPUT TRANSACTION FILE READ BY THE BID POSTING RUN, IN
000400*    ARRIVAL ORDER.  LINE SEQUENTIAL.
000500*    ------------------------------------------------------------
000600     SELECT BID-REQUEST-FILE
000700            ASSIGN TO "BIDTRAN"
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS IS W-BID-REQUEST-FILE-STATUS.
001000*    ------------------------------------------------------------
