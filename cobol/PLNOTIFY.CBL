000100*    ------------------------------------------------------------
000200*    PLNOTIFY.CBL  --  BUILDS AND WRITES ONE NOTIFICATION
000300*    RECORD.  CALLER MOVES THE EVENT FIELDS INTO THE
000400*    W-NOTIFY-xxx WORK AREA AND PERFORMS WRITE-NOTIFICATION;
000500*    FIELDS THE EVENT DOES NOT USE ARE LEFT BLANK/ZERO BY THE
000600*    CALLER BEFORE THE PERFORM.
000700*    ------------------------------------------------------------
000800 WRITE-NOTIFICATION.
000900
001000     MOVE W-NOTIFY-TYPE          TO NOTIF-TYPE
001100     MOVE W-NOTIFY-PRODUCT-ID    TO NOTIF-PRODUCT-ID
001200     MOVE W-NOTIFY-PRODUCT-NAME  TO NOTIF-PRODUCT-NAME
001300     MOVE W-NOTIFY-PRICE         TO NOTIF-PRICE
001400     MOVE W-NOTIFY-SELLER-EMAIL  TO NOTIF-SELLER-EMAIL
001500     MOVE W-NOTIFY-BIDDER-EMAIL  TO NOTIF-BIDDER-EMAIL
001600     MOVE W-NOTIFY-PREV-EMAIL    TO NOTIF-PREV-BIDDER-EMAIL
001700
001800     WRITE NOTIFICATION-RECORD.
001900
002000     IF W-NOTIFICATION-FILE-STATUS NOT = "00"
002100         DISPLAY "*** NOTIFICATION WRITE FAILED ***".
002200
002300 WRITE-NOTIFICATION-EXIT.
002400     EXIT.
002500*    ------------------------------------------------------------
