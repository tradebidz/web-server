000100*    ------------------------------------------------------------
000200*    TRADEBIDZ AUCTION SETTLEMENT RUN.
000300*
000400*    SCANS THE PRODUCT MASTER FOR EVERY ACTIVE LISTING WHOSE
000500*    CLOSING TIME HAS ARRIVED.  A LISTING WITH A WINNING BIDDER
000600*    IS MARKED SOLD AT ITS CURRENT PRICE AND AN AUCTION_SUCCESS
000700*    NOTICE GOES TO THE SELLER AND WINNER.  A LISTING WITH NO
000800*    BIDS IS MARKED EXPIRED AND AN AUCTION_FAIL NOTICE GOES TO
000900*    THE SELLER ONLY.  NORMALLY RUN ONCE A DAY BEHIND THE BID
001000*    POSTING RUN.
001100*    ------------------------------------------------------------
001200*    CHANGE LOG
001300*    ------------------------------------------------------------
001400*    06/21/93  RSM  ORIGINAL PROGRAM.
001500*    11/30/93  RSM  CHANGED THE SELECTION TEST TO END-TIME <= RUN
001600*                   TIMESTAMP RATHER THAN EQUAL -- REQUEST #119,
001700*                   A MISSED RUN WAS LEAVING LISTINGS OPEN.
001800*    09/02/94  RSM  MOVED THE NOTIFICATION WRITE-UP TO THE SHARED
001900*                   PLNOTIFY PARAGRAPH, SAME AS BID-POST.
002000*    01/06/99  JLB  Y2K -- RUN TIMESTAMP NOW CARRIES A FOUR-DIGIT
002100*                   CENTURY THROUGHOUT; SEE PL-GET-RUN-TIMESTAMP.
002200*    04/22/99  JLB  ADDED UPSI-0 VERBOSE TRACE SWITCH FOR THE
002300*                   OPERATIONS DESK -- REQUEST #344.
002400*    07/19/99  JLB  RESTRUCTURED THE SCAN LOOP TO PERFORM...THRU
002500*                   EACH PARAGRAPH RANGE EXPLICITLY, AND ADDED AN
002600*                   ABORT-RUN SWITCH WITH A GO TO ABORT PATH FOR A
002700*                   PRODUCT-FILE REWRITE FAILURE -- REQUEST #361,
002800*                   SAME CHANGE MADE TO BID-POST SO BOTH RUNS STOP
002900*                   THE SAME WAY WHEN A MASTER UPDATE FAILS
003000*                   PARTWAY THROUGH THE RUN INSTEAD OF SCANNING
003100*                   ON AND LEAVING THE MASTER HALF UPDATED.
003200*    ------------------------------------------------------------
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    AUCTION-SETTLE.
003500 AUTHOR.        R. S. MCKAY.
003600 INSTALLATION.  TRADEBIDZ DATA PROCESSING.
003700 DATE-WRITTEN.  06/21/93.
003800 DATE-COMPILED.
003900 SECURITY.      COMPANY CONFIDENTIAL -- AUTHORIZED USE ONLY.
004000*    ------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS VERBOSE-TRACE-REQUESTED
004600     UPSI-0 OFF STATUS IS VERBOSE-TRACE-NOT-REQUESTED.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100*    PRODUCT MASTER IS SCANNED AND REWRITTEN IN PLACE; USER MASTER
005200*    IS READ-ONLY FOR THE SELLER/WINNER EMAIL LOOKUPS; NOTIFICATION
005300*    IS A FRESH OUTPUT FILE FOR THIS RUN.
005400     COPY "SLPROD.CBL".
005500     COPY "SLUSER.CBL".
005600     COPY "SLNOTIF.CBL".
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100*    RECORD LAYOUTS IN THE SAME ORDER AS THE SELECTS ABOVE.
006200     COPY "FDPROD.CBL".
006300     COPY "FDUSER.CBL".
006400     COPY "FDNOTIF.CBL".
006500
006600 WORKING-STORAGE SECTION.
006700
006800*    SET BY READ-PRODUCT-NEXT-RECORD WHEN THE MASTER RUNS OUT.
006900     01  W-END-OF-PRODUCT-FILE        PIC X         VALUE "N".
007000         88  END-OF-PRODUCT-FILE      VALUE "Y".
007100
007200*    07/19/99  JLB  REQUEST #361 -- SET IN 2100- OR 2200- IF A
007300*    PRODUCT REWRITE COMES BACK INVALID KEY.  TESTED IN 0000- TO
007400*    STOP THE SCAN RATHER THAN KEEP SETTLING LISTINGS AGAINST A
007500*    MASTER THE RUN CANNOT RELIABLY UPDATE.
007600     01  W-ABORT-RUN                  PIC X         VALUE "N".
007700         88  ABORT-RUN                VALUE "Y".
007800
007900*    SET BY PL-LOOK-FOR-USER-RECORD AFTER EVERY KEYED READ.
008000     01  W-FOUND-USER-RECORD          PIC X.
008100         88  FOUND-USER-RECORD        VALUE "Y".
008200
008300*    SET IN 1000- AND TESTED THERE TO DECIDE WHETHER THIS LISTING
008400*    GETS SETTLED ON THIS PASS OR SKIPPED FOR NOW.
008500     01  W-PRODUCT-SELECTED           PIC X.
008600         88  PRODUCT-SELECTED         VALUE "Y".
008700
008800*    FILE STATUS BYTES, CHECKED BY THE WRITE-FAILED TRACE LINES.
008900     77  W-PRODUCT-FILE-STATUS        PIC X(02).
009000     77  W-USER-FILE-STATUS           PIC X(02).
009100     77  W-NOTIFICATION-FILE-STATUS   PIC X(02).
009200
009300*    ------------------------------------------------------------
009400*    RUN TIMESTAMP WORK AREA, SAME LAYOUT AS THE POSTING RUN'S
009500*    SO THE TWO PROGRAMS COMPARE END-TIME THE SAME WAY.
009600*    ------------------------------------------------------------
009700     77  W-RUN-DATE-CCYYMMDD          PIC 9(08)     COMP.
009800     77  W-RUN-TIME-HHMMSS            PIC 9(08)     COMP.
009900
010000     01  W-RUN-TIMESTAMP.
010100         05  W-RUN-TIMESTAMP-DATE-PART  PIC 9(08).
010200         05  W-RUN-TIMESTAMP-TIME-PART  PIC 9(06).
010300
010400     01  W-RUN-TIMESTAMP-BRK  REDEFINES W-RUN-TIMESTAMP.
010500         05  W-RUN-CCYY       PIC 9(04).
010600         05  W-RUN-MM         PIC 9(02).
010700         05  W-RUN-DD         PIC 9(02).
010800         05  W-RUN-HH         PIC 9(02).
010900         05  W-RUN-MN         PIC 9(02).
011000         05  W-RUN-SS         PIC 9(02).
011100
011200*    ------------------------------------------------------------
011300*    COMMON WORK COPY OF THE LISTING'S CLOSING TIME, BROKEN DOWN
011400*    THE SAME WAY AS THE RUN TIMESTAMP ABOVE -- NOT USED FOR
011500*    ARITHMETIC HERE (THAT IS BID-POST'S JOB), JUST FOR A READABLE
011600*    TRACE LINE WHEN OPERATIONS NEEDS TO SEE WHY A LISTING DID OR
011700*    DID NOT GET PICKED UP BY A GIVEN RUN.
011800*    ------------------------------------------------------------
011900     01  W-PRODUCT-END-TIME           PIC 9(14).
012000
012100     01  W-PRODUCT-END-TIME-BRK  REDEFINES W-PRODUCT-END-TIME.
012200         05  W-END-CCYY        PIC 9(04).
012300         05  W-END-MM          PIC 9(02).
012400         05  W-END-DD          PIC 9(02).
012500         05  W-END-HH          PIC 9(02).
012600         05  W-END-MN          PIC 9(02).
012700         05  W-END-SS          PIC 9(02).
012800
012900*    ------------------------------------------------------------
013000*    EMAIL ADDRESSES AND NOTIFICATION WORK AREA, SAME SHAPE AS
013100*    THE POSTING RUN'S.
013200*    ------------------------------------------------------------
013300     77  W-SELLER-EMAIL                PIC X(60).
013400     77  W-WINNER-EMAIL                PIC X(60).
013500
013600     77  W-NOTIFY-TYPE                 PIC X(16).
013700     77  W-NOTIFY-PRODUCT-ID            PIC 9(09).
013800     77  W-NOTIFY-PRODUCT-NAME          PIC X(40).
013900     77  W-NOTIFY-PRICE                 PIC 9(09)V99.
014000     77  W-NOTIFY-SELLER-EMAIL          PIC X(60).
014100     77  W-NOTIFY-BIDDER-EMAIL          PIC X(60).
014200     77  W-NOTIFY-PREV-EMAIL            PIC X(60).
014300
014400*    ------------------------------------------------------------
014500*    MONEY FIELD DISPLAYED IN EDITED FORM ON THE VERBOSE TRACE
014600*    LINE AND IN THE END-OF-RUN TOTALS.
014700*    ------------------------------------------------------------
014800     77  W-TRACE-AMOUNT-EDIT           PIC ZZZZZZZZ9.99.
014900
015000*    ------------------------------------------------------------
015100*    RUN TOTALS, ALL COUNTERS COMP PER SHOP STANDARD.
015200*    ------------------------------------------------------------
015300     77  W-TOTAL-SCANNED              PIC 9(07)     COMP     VALUE 0.
015400     77  W-TOTAL-SOLD                 PIC 9(07)     COMP     VALUE 0.
015500     77  W-TOTAL-EXPIRED              PIC 9(07)     COMP     VALUE 0.
015600     77  W-TOTAL-AMOUNT-SOLD          PIC 9(11)V99           VALUE 0.
015700*    ------------------------------------------------------------
015800
015900 PROCEDURE DIVISION.
016000
016100*    ------------------------------------------------------------
016200*    0000-MAIN-PROCESS IS THE WHOLE RUN.  INITIALIZE, SCAN EVERY
016300*    LISTING ON THE PRODUCT MASTER, AND SETTLE EACH ONE WHOSE
016400*    CLOSING TIME HAS ARRIVED.  EVERY STEP IS PERFORMED AS A FULL
016500*    PARAGRAPH RANGE (THRU ITS OWN -EXIT), SAME CONVENTION AS
016600*    BID-POST, SO THE TWO PROGRAMS READ THE SAME WAY.
016700*    ------------------------------------------------------------
016800 0000-MAIN-PROCESS.
016900
017000*    OPEN THE FILES AND GET THE TIMESTAMP BEFORE TOUCHING ANY DATA.
017100     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
017200
017300*    PRIMING READ, SAME IDIOM AS BID-POST -- ONE READ BEFORE THE
017400*    LOOP SO THE LOOP NEVER HAS TO SPECIAL-CASE THE FIRST RECORD.
017500     PERFORM READ-PRODUCT-NEXT-RECORD THRU READ-PRODUCT-NEXT-RECORD-EXIT.
017600*    WALK THE WHOLE PRODUCT MASTER, ONE LISTING AT A TIME, UNTIL
017700*    THE FILE RUNS OUT OR A REWRITE FAILURE SETS ABORT-RUN.
017800     PERFORM 1000-SCAN-PRODUCT-MASTER THRU 1000-EXIT
017900         UNTIL END-OF-PRODUCT-FILE OR ABORT-RUN.
018000
018100*    REQUEST #361 -- IF A PRODUCT REWRITE FAILED PARTWAY THROUGH
018200*    THE SCAN, SKIP THE NORMAL TOTALS AND GO STRAIGHT TO THE
018300*    ABORT MESSAGE AND AN ORDERLY CLOSE OF THE OPEN FILES.
018400     IF ABORT-RUN
018500         GO TO 0000-ABORT-PROCESSING.
018600
018700     PERFORM 9000-DISPLAY-RUN-TOTALS THRU 9000-EXIT.
018800     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
018900
019000     EXIT PROGRAM.
019100     STOP RUN.
019200
019300*    07/19/99  JLB  ABORT PATH -- REQUEST #361.  REACHED ONLY BY
019400*    THE GO TO ABOVE.  CLOSES THE FILES AND ENDS THE RUN WITHOUT
019500*    PRINTING TOTALS THAT WOULD BE MISLEADING FOR A SCAN THAT DID
019600*    NOT FINISH THE PRODUCT MASTER.
019700 0000-ABORT-PROCESSING.
019800
019900     DISPLAY "*** AUCTION-SETTLE RUN ABORTED -- MASTER REWRITE "
020000             "ERROR ***".
020100     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
020200
020300     EXIT PROGRAM.
020400     STOP RUN.
020500*    ------------------------------------------------------------
020600
020700*    OPENS THE THREE FILES AND LOADS THE RUN TIMESTAMP AGAINST
020800*    WHICH EVERY LISTING'S END-TIME IS COMPARED DOWN IN 1000-.
020900 0100-INITIALIZE-RUN.
021000
021100*    PRODUCT AND USER ARE I-O BECAUSE THIS RUN REWRITES PRODUCT-
021200*    STATUS ON THE MASTER; NOTIFICATION IS A FRESH OUTPUT FILE.
021300     OPEN I-O    PRODUCT-FILE.
021400     OPEN I-O    USER-FILE.
021500     OPEN OUTPUT NOTIFICATION-FILE.
021600
021700*    ONE RUN TIMESTAMP IS TAKEN AT THE TOP OF THE RUN AND REUSED
021800*    FOR EVERY LISTING SCANNED, SAME AS BID-POST.
021900     PERFORM GET-RUN-TIMESTAMP THRU GET-RUN-TIMESTAMP-EXIT.
022000
022100*    OPERATIONS DESK TRACE LINE, REQUEST #344 -- SHOWS ONLY WHEN
022200*    UPSI-0 IS SET ON AT THE JCL/CONTROL-CARD LEVEL.
022300     IF VERBOSE-TRACE-REQUESTED
022400         DISPLAY "AUCTION-SETTLE RUN TIMESTAMP...: " W-RUN-TIMESTAMP.
022500
022600 0100-EXIT.
022700     EXIT.
022800*    ------------------------------------------------------------
022900
023000*    CLOSES ALL THREE FILES.  REACHED BOTH FROM THE NORMAL END
023100*    OF THE RUN AND FROM THE ABORT PATH ABOVE.
023200 0900-TERMINATE-RUN.
023300
023400     CLOSE PRODUCT-FILE.
023500     CLOSE USER-FILE.
023600     CLOSE NOTIFICATION-FILE.
023700
023800 0900-EXIT.
023900     EXIT.
024000*    ------------------------------------------------------------
024100
024200*    11/30/93  RSM  END-TIME <= RUN TIMESTAMP, NOT EQUAL -- SEE
024300*                   REQUEST #119 IN THE CHANGE LOG ABOVE.  A
024400*    LISTING IS PICKED UP FOR SETTLEMENT THE FIRST TIME A RUN
024500*    FINDS ITS CLOSE HAS ARRIVED, EVEN IF AN EARLIER RUN WAS
024600*    MISSED AND THE CLOSE IS NOW SOME HOURS IN THE PAST.
024700 1000-SCAN-PRODUCT-MASTER.
024800
024900     ADD 1 TO W-TOTAL-SCANNED.
025000
025100*    START EACH LISTING "NOT SELECTED" UNTIL THE TEST BELOW SAYS
025200*    OTHERWISE.
025300     MOVE "N" TO W-PRODUCT-SELECTED.
025400     MOVE END-TIME TO W-PRODUCT-END-TIME.
025500
025600*    ONLY AN ACTIVE LISTING PAST ITS CLOSE IS A CANDIDATE -- A
025700*    LISTING ALREADY MARKED SOLD OR EXPIRED BY A PRIOR RUN IS
025800*    LEFT ALONE.
025900     IF PRODUCT-ACTIVE AND W-PRODUCT-END-TIME NOT > W-RUN-TIMESTAMP
026000         MOVE "Y" TO W-PRODUCT-SELECTED.
026100
026200     IF PRODUCT-SELECTED
026300         PERFORM 2000-SETTLE-ONE-PRODUCT THRU 2000-EXIT.
026400
026500     PERFORM READ-PRODUCT-NEXT-RECORD THRU READ-PRODUCT-NEXT-RECORD-EXIT.
026600
026700 1000-EXIT.
026800     EXIT.
026900*    ------------------------------------------------------------
027000
027100*    A LISTING WITH A WINNER GOES OUT SOLD; A LISTING WITH NO
027200*    BIDS AT ALL (WINNER-ID STILL ZERO, NEVER SET BY BID-POST)
027300*    GOES OUT EXPIRED.  THIS IS THE WHOLE SELECTION BRANCH --
027400*    THE ACTUAL MASTER UPDATE AND NOTICE ARE BUILT IN 2100- AND
027500*    2200- BELOW.
027600 2000-SETTLE-ONE-PRODUCT.
027700
027800     IF WINNER-ID NOT = 0
027900         PERFORM 2100-SETTLE-AS-SOLD THRU 2100-EXIT
028000     ELSE
028100         PERFORM 2200-SETTLE-AS-EXPIRED THRU 2200-EXIT.
028200
028300 2000-EXIT.
028400     EXIT.
028500*    ------------------------------------------------------------
028600
028700*    MARKS THE LISTING SOLD AT ITS CURRENT (HIGH BID) PRICE AND
028800*    SENDS THE AUCTION_SUCCESS NOTICE TO BOTH SELLER AND WINNER.
028900 2100-SETTLE-AS-SOLD.
029000
029100     MOVE "SOLD    " TO PRODUCT-STATUS.
029200
029300*    THE MASTER IS STILL POSITIONED ON THIS LISTING FROM THE
029400*    SEQUENTIAL READ UP IN 1000-, SO REWRITE NEEDS NO PRIOR READ.
029500*    REQUEST #361 -- A FAILED REWRITE NOW STOPS THE RUN INSTEAD
029600*    OF SCANNING ON PAST A MASTER WE COULD NOT UPDATE.
029700     REWRITE PRODUCT-RECORD
029800         INVALID KEY
029900             DISPLAY "*** PRODUCT REWRITE FAILED, PRODUCT "
030000                     PRODUCT-ID " ***"
030100             MOVE "Y" TO W-ABORT-RUN.
030200
030300     ADD 1 TO W-TOTAL-SOLD.
030400     ADD CURRENT-PRICE TO W-TOTAL-AMOUNT-SOLD.
030500
030600*    SELLER'S EMAIL FOR THE NOTICE.
030700     MOVE SELLER-ID TO USER-ID.
030800     PERFORM LOOK-FOR-USER-RECORD THRU LOOK-FOR-USER-RECORD-EXIT.
030900     IF FOUND-USER-RECORD
031000         MOVE USER-EMAIL TO W-SELLER-EMAIL
031100     ELSE
031200         MOVE SPACES TO W-SELLER-EMAIL.
031300
031400*    WINNING BIDDER'S EMAIL FOR THE NOTICE.
031500     MOVE WINNER-ID TO USER-ID.
031600     PERFORM LOOK-FOR-USER-RECORD THRU LOOK-FOR-USER-RECORD-EXIT.
031700     IF FOUND-USER-RECORD
031800         MOVE USER-EMAIL TO W-WINNER-EMAIL
031900     ELSE
032000         MOVE SPACES TO W-WINNER-EMAIL.
032100
032200     IF VERBOSE-TRACE-REQUESTED
032300         MOVE CURRENT-PRICE TO W-TRACE-AMOUNT-EDIT
032400         DISPLAY "PRODUCT " PRODUCT-ID " SETTLED SOLD AT "
032500                 W-TRACE-AMOUNT-EDIT.
032600
032700*    NO PREVIOUS-BIDDER FIELD ON A SETTLEMENT NOTICE -- THAT
032800*    CONCEPT ONLY APPLIES TO THE BID-PLACED NOTICE IN BID-POST.
032900     MOVE "AUCTION_SUCCESS "  TO W-NOTIFY-TYPE
033000     MOVE PRODUCT-ID           TO W-NOTIFY-PRODUCT-ID
033100     MOVE PRODUCT-NAME         TO W-NOTIFY-PRODUCT-NAME
033200     MOVE CURRENT-PRICE        TO W-NOTIFY-PRICE
033300     MOVE W-SELLER-EMAIL       TO W-NOTIFY-SELLER-EMAIL
033400     MOVE W-WINNER-EMAIL       TO W-NOTIFY-BIDDER-EMAIL
033500     MOVE SPACES                TO W-NOTIFY-PREV-EMAIL
033600
033700     PERFORM WRITE-NOTIFICATION THRU WRITE-NOTIFICATION-EXIT.
033800
033900 2100-EXIT.
034000     EXIT.
034100*    ------------------------------------------------------------
034200
034300*    MARKS THE LISTING EXPIRED -- NO BIDS EVER CAME IN -- AND
034400*    SENDS THE AUCTION_FAIL NOTICE TO THE SELLER ONLY.  THERE IS
034500*    NO WINNER EMAIL TO LOOK UP AND NO AMOUNT TO REPORT.
034600 2200-SETTLE-AS-EXPIRED.
034700
034800     MOVE "EXPIRED " TO PRODUCT-STATUS.
034900
035000*    REQUEST #361 -- SAME ABORT-ON-FAILURE TREATMENT AS 2100-.
035100     REWRITE PRODUCT-RECORD
035200         INVALID KEY
035300             DISPLAY "*** PRODUCT REWRITE FAILED, PRODUCT "
035400                     PRODUCT-ID " ***"
035500             MOVE "Y" TO W-ABORT-RUN.
035600
035700     ADD 1 TO W-TOTAL-EXPIRED.
035800
035900     MOVE SELLER-ID TO USER-ID.
036000     PERFORM LOOK-FOR-USER-RECORD THRU LOOK-FOR-USER-RECORD-EXIT.
036100     IF FOUND-USER-RECORD
036200         MOVE USER-EMAIL TO W-SELLER-EMAIL
036300     ELSE
036400         MOVE SPACES TO W-SELLER-EMAIL.
036500
036600     IF VERBOSE-TRACE-REQUESTED
036700         DISPLAY "PRODUCT " PRODUCT-ID " SETTLED EXPIRED, NO BIDS".
036800
036900*    BIDDER AND PREVIOUS-BIDDER EMAIL FIELDS ARE LEFT BLANK --
037000*    AN EXPIRED LISTING NEVER HAD A WINNING BIDDER.
037100     MOVE "AUCTION_FAIL    "  TO W-NOTIFY-TYPE
037200     MOVE PRODUCT-ID           TO W-NOTIFY-PRODUCT-ID
037300     MOVE PRODUCT-NAME         TO W-NOTIFY-PRODUCT-NAME
037400     MOVE 0                    TO W-NOTIFY-PRICE
037500     MOVE W-SELLER-EMAIL       TO W-NOTIFY-SELLER-EMAIL
037600     MOVE SPACES                TO W-NOTIFY-BIDDER-EMAIL
037700     MOVE SPACES                TO W-NOTIFY-PREV-EMAIL
037800
037900     PERFORM WRITE-NOTIFICATION THRU WRITE-NOTIFICATION-EXIT.
038000
038100 2200-EXIT.
038200     EXIT.
038300*    ------------------------------------------------------------
038400
038500*    END-OF-JOB TOTALS FOR THE OPERATOR'S RUN LOG.  NOT REACHED
038600*    WHEN THE RUN ABORTS -- SEE 0000-ABORT-PROCESSING ABOVE.
038700 9000-DISPLAY-RUN-TOTALS.
038800
038900*    EDIT THE TOTAL DOLLAR AMOUNT THROUGH THE SAME ZZZZZZZZ9.99
039000*    WORK FIELD USED BY THE VERBOSE TRACE LINES ABOVE.
039100     MOVE W-TOTAL-AMOUNT-SOLD TO W-TRACE-AMOUNT-EDIT.
039200
039300     DISPLAY " ".
039400     DISPLAY "AUCTION-SETTLE RUN TOTALS".
039500     DISPLAY "  LISTINGS SCANNED........: " W-TOTAL-SCANNED.
039600     DISPLAY "  AUCTIONS SETTLED SOLD...: " W-TOTAL-SOLD.
039700     DISPLAY "  AUCTIONS SETTLED EXPIRED: " W-TOTAL-EXPIRED.
039800     DISPLAY "  TOTAL SOLD PRICE AMOUNT.: " W-TRACE-AMOUNT-EDIT.
039900
040000 9000-EXIT.
040100     EXIT.
040200*    ------------------------------------------------------------
040300
040400*    SHARED SEQUENTIAL-READ, KEYED-READ, TIMESTAMP AND
040500*    NOTIFICATION PARAGRAPHS -- SAME COPYBOOKS BID-POST DRAWS
040600*    ON, SO A CHANGE TO THE LOOKUP OR NOTIFICATION LOGIC ONLY
040700*    HAS TO BE MADE ONCE.
040800     COPY "READ-PRODUCT-NEXT-RECORD.CBL".
040900     COPY "PL-LOOK-FOR-USER-RECORD.CBL".
041000     COPY "PL-GET-RUN-TIMESTAMP.CBL".
041100     COPY "PLNOTIFY.CBL".
041200*    ------------------------------------------------------------
