000100*    ------------------------------------------------------------
000200*    PL-LOOK-FOR-USER-RECORD.CBL  --  KEYED READ OF THE USER
000300*    MASTER.  CALLER SETS USER-ID BEFORE THE PERFORM.
000400*    ------------------------------------------------------------
000500 LOOK-FOR-USER-RECORD.
000600
000700     MOVE "Y" TO W-FOUND-USER-RECORD
000800     READ USER-FILE RECORD
000900         INVALID KEY
001000             MOVE "N" TO W-FOUND-USER-RECORD.
001100
001200 LOOK-FOR-USER-RECORD-EXIT.
001300     EXIT.
001400*    ------------------------------------------------------------
