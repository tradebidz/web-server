000100*    ------------------------------------------------------------
000200*    SLCTL.CBL  --  FILE-CONTROL ENTRY FOR THE CONTROL FILE.
000300*    ONE INDEXED RECORD, KEY ALWAYS 1, HOLDING THE LAST BID-ID
000400*    ASSIGNED.  SAME SHAPE AS THE OLD CONTROL-LAST-VOUCHER.
000500*    ------------------------------------------------------------
000600     SELECT CONTROL-FILE
000700            ASSIGN TO "BIDCTL"
000800            ORGANIZATION IS INDEXED
000900            ACCESS MODE IS DYNAMIC
001000            RECORD KEY IS CONTROL-KEY
001100            FILE STATUS IS W-CONTROL-FILE-STATUS.
001200*    ------------------------------------------------------------
