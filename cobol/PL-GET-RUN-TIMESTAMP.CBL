000100*    ------------------------------------------------------------
000200*    PL-GET-RUN-TIMESTAMP.CBL  --  LOADS THE CURRENT CCYYMMDD-
000300*    HHMMSS RUN TIMESTAMP INTO W-RUN-TIMESTAMP.  USED FOR THE
000400*    AUCTION-CLOSED AND AUTO-EXTEND EDITS.
000500*    ------------------------------------------------------------
000600*    01/06/99  JLB  CHANGED THE DATE ACCEPT FROM YYMMDD TO THE
000700*                   FOUR-DIGIT-CENTURY FORM FOR YEAR 2000.
000800*    ------------------------------------------------------------
000900 GET-RUN-TIMESTAMP.
001000
001100     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD
001200     ACCEPT W-RUN-TIME-HHMMSS   FROM TIME
001300     MOVE W-RUN-DATE-CCYYMMDD TO W-RUN-TIMESTAMP-DATE-PART
001400     MOVE W-RUN-TIME-HHMMSS   TO W-RUN-TIMESTAMP-TIME-PART.
001500
001600 GET-RUN-TIMESTAMP-EXIT.
001700     EXIT.
001800*    ------------------------------------------------------------
