000100*    ------------------------------------------------------------
000200*    PL-LOOK-FOR-PRODUCT-RECORD.CBL  --  KEYED READ OF THE
000300*    PRODUCT MASTER.  CALLER SETS PRODUCT-ID BEFORE THE PERFORM.
000400*    ------------------------------------------------------------
000500 LOOK-FOR-PRODUCT-RECORD.
000600
000700     MOVE "Y" TO W-FOUND-PRODUCT-RECORD
000800     READ PRODUCT-FILE RECORD
000900         INVALID KEY
001000             MOVE "N" TO W-FOUND-PRODUCT-RECORD.
001100
001200 LOOK-FOR-PRODUCT-RECORD-EXIT.
001300     EXIT.
001400*    ------------------------------------------------------------
