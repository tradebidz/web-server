000100*    ------------------------------------------------------------
000200*    PL-NEXT-BID-NUMBER.CBL  --  HANDS OUT THE NEXT SEQUENTIAL
000300*    BID-ID FROM THE ONE-RECORD CONTROL FILE, THE SAME WAY THE
000400*    OLD VOUCHER RUN USED TO HAND OUT VOUCHER NUMBERS.
000500*    ------------------------------------------------------------
000600 NEXT-BID-NUMBER.
000700
000800     MOVE 1 TO CONTROL-KEY
000900     READ CONTROL-FILE RECORD
001000         INVALID KEY
001100             DISPLAY "*** CONTROL FILE MISSING -- RUN ABORTED ***"
001200             MOVE "Y" TO W-ABORT-RUN.
001300
001400     IF NOT W-ABORT-RUN
001500         ADD 1 TO CONTROL-LAST-BID-ID
001600         MOVE CONTROL-LAST-BID-ID TO W-NEXT-BID-ID
001700         REWRITE CONTROL-RECORD
001800             INVALID KEY
001900                 DISPLAY "*** CONTROL FILE REWRITE FAILED ***"
002000                 MOVE "Y" TO W-ABORT-RUN.
002100
002200 NEXT-BID-NUMBER-EXIT.
002300     EXIT.
002400*    ------------------------------------------------------------
