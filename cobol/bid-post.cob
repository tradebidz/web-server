000100*    ------------------------------------------------------------
000200*    TRADEBIDZ BID POSTING RUN.
000300*
000400*    READS ONE BID REQUEST TRANSACTION AT A TIME, LOOKS UP THE
000500*    PRODUCT BEING BID ON, EDITS THE BID AGAINST THE AUCTION'S
000600*    CLOSING TIME AND CURRENT PRICE, AND POSTS IT TO THE BID
000700*    HISTORY FILE.  ACCEPTED BIDS UPDATE THE PRODUCT MASTER WITH
000800*    THE NEW HIGH PRICE AND WINNING BIDDER; REJECTED BIDS ARE
000900*    LOGGED BUT CHANGE NOTHING ON THE MASTER.  A NOTIFICATION
001000*    RECORD IS WRITTEN FOR EVERY TRANSACTION, ACCEPTED OR NOT.
001100*    ------------------------------------------------------------
001200*    CHANGE LOG
001300*    ------------------------------------------------------------
001400*    05/11/93  RSM  ORIGINAL PROGRAM, FIRST CUT OF THE BIDDING
001500*                   CONVERSION FROM THE OLD COUNTER-SALE LEDGER.
001600*    08/02/93  RSM  ADDED THE MINIMUM-PRICE EDIT; PREVIOUSLY ANY
001700*                   BID ABOVE ZERO WAS ACCEPTED.
001800*    11/30/93  RSM  ADDED THE AUCTION-CLOSED EDIT -- REQUEST #118,
001900*                   BIDS WERE POSTING AFTER THE LISTING CLOSED.
002000*    03/17/94  DWK  ADDED THE AUTO-EXTEND RULE PER THE SELLER
002100*                   COMMITTEE'S "NO SNIPING" REQUEST (#204).
002200*    09/02/94  RSM  SPLIT THE NOTIFICATION WRITE-UP INTO THE
002300*                   SHARED PLNOTIFY PARAGRAPH SO SETTLEMENT CAN
002400*                   USE THE SAME CODE.
002500*    06/14/96  DWK  ADDED THE PREVIOUS-BIDDER-EMAIL LOOKUP TO THE
002600*                   BID-PLACED NOTICE PER REQUEST #311.
002700*    01/06/99  JLB  Y2K -- RUN TIMESTAMP NOW CARRIES A FOUR-DIGIT
002800*                   CENTURY THROUGHOUT; SEE PL-GET-RUN-TIMESTAMP.
002900*    04/22/99  JLB  ADDED UPSI-0 VERBOSE TRACE SWITCH FOR THE
003000*                   OPERATIONS DESK -- REQUEST #344.
003100*    07/19/99  JLB  RESTRUCTURED THE MAIN LOOP TO PERFORM...THRU
003200*                   EACH PARAGRAPH RANGE EXPLICITLY, AND ADDED A
003300*                   GO TO ABORT PATH OFF THE CONTROL-FILE FAILURE
003400*                   SWITCH -- REQUEST #361, OPERATIONS WANTED THE
003500*                   RUN TO STOP CLEANLY RATHER THAN LIMP THROUGH
003600*                   THE REMAINING TRANSACTIONS WITH NO BID NUMBERS
003700*                   LEFT TO HAND OUT.
003800*    07/20/99  JLB  REQUEST #362 -- AUTO-EXTEND WAS SUBTRACTING AND
003900*                   ADDING MINUTES ON THE RAW 14-DIGIT TIMESTAMP,
004000*                   SO THE BORROW/CARRY CAME OUT WRONG WHENEVER THE
004100*                   MINUTE DIGIT WAS BELOW 5 OR AT/ABOVE 50 --
004200*                   SELLER COMMITTEE CAUGHT A LISTING THAT EXTENDED
004300*                   TO THE WRONG HOUR.  2100- NOW BORROWS AND
004400*                   CARRIES A FIELD AT A TIME.
004500*    07/20/99  JLB  REQUEST #363 -- A BID THAT 2300- COULD NOT POST
004600*                   (CONTROL FILE FAILURE) WAS STILL UPDATING THE
004700*                   PRODUCT MASTER AND GOING OUT IN A BID_PLACED
004800*                   NOTICE BECAUSE 2400- AND 2500- NEVER RE-CHECKED
004900*                   BID-ACCEPTED AFTER 2300- COULD FLIP IT BACK TO
005000*                   "N".
005100*    ------------------------------------------------------------
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID.    BID-POST.
005400 AUTHOR.        R. S. MCKAY.
005500 INSTALLATION.  TRADEBIDZ DATA PROCESSING.
005600 DATE-WRITTEN.  05/11/93.
005700 DATE-COMPILED.
005800 SECURITY.      COMPANY CONFIDENTIAL -- AUTHORIZED USE ONLY.
005900*    ------------------------------------------------------------
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STATUS IS VERBOSE-TRACE-REQUESTED
006500     UPSI-0 OFF STATUS IS VERBOSE-TRACE-NOT-REQUESTED.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000*    REQUEST IN, PRODUCT AND USER MASTERS UPDATED, BID AND
007100*    NOTIFICATION OUT, CONTROL FILE FOR THE BID-ID COUNTER.
007200     COPY "SLBREQ.CBL".
007300     COPY "SLPROD.CBL".
007400     COPY "SLBID.CBL".
007500     COPY "SLUSER.CBL".
007600     COPY "SLNOTIF.CBL".
007700     COPY "SLCTL.CBL".
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200*    RECORD LAYOUTS IN THE SAME ORDER AS THE SELECTS ABOVE.
008300     COPY "FDBREQ.CBL".
008400     COPY "FDPROD.CBL".
008500     COPY "FDBID.CBL".
008600     COPY "FDUSER.CBL".
008700     COPY "FDNOTIF.CBL".
008800     COPY "FDCTL.CBL".
008900
009000 WORKING-STORAGE SECTION.
009100
009200*    ------------------------------------------------------------
009300*    END-OF-FILE AND CONTROL SWITCHES.  W-ABORT-RUN IS SET BY
009400*    PL-NEXT-BID-NUMBER WHEN THE CONTROL FILE CANNOT BE READ OR
009500*    REWRITTEN, AND IS TESTED IN 0000-MAIN-PROCESS TO ROUTE THE
009600*    RUN TO THE ABORT PARAGRAPH BELOW RATHER THAN FALL THROUGH
009700*    TO THE NORMAL END-OF-JOB TOTALS.
009800*    ------------------------------------------------------------
009900     01  W-END-OF-REQUEST-FILE        PIC X         VALUE "N".
010000         88  END-OF-REQUEST-FILE      VALUE "Y".
010100
010200     01  W-ABORT-RUN                  PIC X         VALUE "N".
010300         88  ABORT-RUN                VALUE "Y".
010400
010500*    SET BY PL-LOOK-FOR-PRODUCT-RECORD AFTER EVERY KEYED READ.
010600     01  W-FOUND-PRODUCT-RECORD       PIC X.
010700         88  FOUND-PRODUCT-RECORD     VALUE "Y".
010800
010900*    SET BY PL-LOOK-FOR-USER-RECORD AFTER EVERY KEYED READ.
011000     01  W-FOUND-USER-RECORD          PIC X.
011100         88  FOUND-USER-RECORD        VALUE "Y".
011200
011300*    SET IN 2200- AND TESTED BACK IN 2000- TO ROUTE THE POST.
011400     01  W-BID-ACCEPTED               PIC X.
011500         88  BID-ACCEPTED             VALUE "Y".
011600
011700*    FILE STATUS BYTES, ONE PER FILE, CHECKED AFTER OPEN/CLOSE
011800*    AND REFERENCED BY THE WRITE-FAILED TRACE LINES BELOW.
011900     77  W-PRODUCT-FILE-STATUS        PIC X(02).
012000     77  W-USER-FILE-STATUS           PIC X(02).
012100     77  W-BID-FILE-STATUS            PIC X(02).
012200     77  W-BID-REQUEST-FILE-STATUS    PIC X(02).
012300     77  W-NOTIFICATION-FILE-STATUS   PIC X(02).
012400     77  W-CONTROL-FILE-STATUS        PIC X(02).
012500
012600*    ------------------------------------------------------------
012700*    RUN TIMESTAMP WORK AREA, BUILT BY PL-GET-RUN-TIMESTAMP AND
012800*    REDEFINED BELOW FOR THE AUTO-EXTEND ARITHMETIC.
012900*    ------------------------------------------------------------
013000     77  W-RUN-DATE-CCYYMMDD          PIC 9(08)     COMP.
013100     77  W-RUN-TIME-HHMMSS            PIC 9(08)     COMP.
013200
013300     01  W-RUN-TIMESTAMP.
013400         05  W-RUN-TIMESTAMP-DATE-PART  PIC 9(08).
013500         05  W-RUN-TIMESTAMP-TIME-PART  PIC 9(06).
013600
013700     01  W-RUN-TIMESTAMP-BRK  REDEFINES W-RUN-TIMESTAMP.
013800         05  W-RUN-CCYY       PIC 9(04).
013900         05  W-RUN-MM         PIC 9(02).
014000         05  W-RUN-DD         PIC 9(02).
014100         05  W-RUN-HH         PIC 9(02).
014200         05  W-RUN-MN         PIC 9(02).
014300         05  W-RUN-SS         PIC 9(02).
014400
014500*    ------------------------------------------------------------
014600*    COMMON WORK COPY OF THE AUTO-EXTEND EDIT TIME, AND A SECOND
014700*    REDEFINES SO THE EDIT CAN COMPARE A "CLOSES-WITHIN-5-MINUTES"
014800*    WINDOW AND ADD 10 MINUTES WITHOUT UNSTRING/STRING LOGIC.
014900*    ------------------------------------------------------------
015000     01  W-PRODUCT-END-TIME           PIC 9(14).
015100
015200     01  W-PRODUCT-END-TIME-BRK  REDEFINES W-PRODUCT-END-TIME.
015300         05  W-END-CCYY        PIC 9(04).
015400         05  W-END-MM          PIC 9(02).
015500         05  W-END-DD          PIC 9(02).
015600         05  W-END-HH          PIC 9(02).
015700         05  W-END-MN          PIC 9(02).
015800         05  W-END-SS          PIC 9(02).
015900
016000*    07/19/99  JLB  HOLDS END-TIME MINUS 5 MINUTES FOR THE AUTO-
016100*                   EXTEND TEST, BUILT A FIELD AT A TIME THROUGH
016200*                   THE BRK BELOW SO THE BORROW OUT OF THE MINUTES
016300*                   DIGIT GOES INTO THE HOUR DIGIT INSTEAD OF
016400*                   JUST FALLING OUT OF A FLAT SUBTRACT ON THE
016500*                   WHOLE 14-DIGIT NUMBER -- REQUEST #362, SEE
016600*                   2100- BELOW.
016700 01  W-WARN-TIME                  PIC 9(14).
016800
016900 01  W-WARN-TIME-BRK  REDEFINES W-WARN-TIME.
017000     05  W-WARN-CCYY       PIC 9(04).
017100     05  W-WARN-MM         PIC 9(02).
017200     05  W-WARN-DD         PIC 9(02).
017300     05  W-WARN-HH         PIC 9(02).
017400     05  W-WARN-MN         PIC 9(02).
017500     05  W-WARN-SS         PIC 9(02).
017600
017700*    MINIMUM ACCEPTABLE BID, COMPUTED EACH TRANSACTION FROM
017800*    EITHER START-PRICE OR CURRENT-PRICE PLUS STEP-PRICE.
017900     77  W-MINIMUM-BID                PIC 9(09)V99.
018000     77  W-NEXT-BID-ID                PIC 9(09)     COMP.
018100
018200*    ------------------------------------------------------------
018300*    EMAIL ADDRESSES CARRIED FROM THE USER LOOKUPS INTO THE
018400*    NOTIFICATION WORK AREA.
018500*    ------------------------------------------------------------
018600     77  W-SELLER-EMAIL                PIC X(60).
018700     77  W-BIDDER-EMAIL                PIC X(60).
018800     77  W-PREV-BIDDER-ID              PIC 9(09).
018900     77  W-PREV-BIDDER-EMAIL           PIC X(60).
019000
019100*    ------------------------------------------------------------
019200*    SHARED NOTIFICATION WORK AREA -- MOVED HERE, THEN PLNOTIFY
019300*    IS PERFORMED TO SHIP IT TO THE OUTPUT FILE.
019400*    ------------------------------------------------------------
019500     77  W-NOTIFY-TYPE                 PIC X(16).
019600     77  W-NOTIFY-PRODUCT-ID            PIC 9(09).
019700     77  W-NOTIFY-PRODUCT-NAME          PIC X(40).
019800     77  W-NOTIFY-PRICE                 PIC 9(09)V99.
019900     77  W-NOTIFY-SELLER-EMAIL          PIC X(60).
020000     77  W-NOTIFY-BIDDER-EMAIL          PIC X(60).
020100     77  W-NOTIFY-PREV-EMAIL            PIC X(60).
020200
020300*    ------------------------------------------------------------
020400*    MONEY FIELD DISPLAYED IN EDITED FORM ON THE VERBOSE TRACE
020500*    LINE WHEN THE OPERATIONS DESK HAS SET UPSI-0 ON.
020600*    ------------------------------------------------------------
020700     77  W-TRACE-AMOUNT-EDIT           PIC ZZZZZZZZ9.99.
020800
020900*    ------------------------------------------------------------
021000*    RUN TOTALS, ALL COUNTERS COMP PER SHOP STANDARD.
021100*    ------------------------------------------------------------
021200     77  W-TOTAL-READ                 PIC 9(07)     COMP     VALUE 0.
021300     77  W-TOTAL-ACCEPTED             PIC 9(07)     COMP     VALUE 0.
021400     77  W-TOTAL-REJECTED             PIC 9(07)     COMP     VALUE 0.
021500     77  W-TOTAL-AMOUNT-ACCEPTED      PIC 9(11)V99           VALUE 0.
021600*    ------------------------------------------------------------
021700
021800 PROCEDURE DIVISION.
021900
022000*    ------------------------------------------------------------
022100*    0000-MAIN-PROCESS IS THE WHOLE RUN.  INITIALIZE, PRIME THE
022200*    FIRST TRANSACTION, THEN EDIT AND POST TRANSACTIONS UNTIL THE
022300*    REQUEST FILE RUNS OUT OR THE CONTROL FILE GOES BAD UNDER US.
022400*    EACH STEP IS PERFORMED AS A FULL PARAGRAPH RANGE (THRU ITS
022500*    OWN -EXIT) SO A FUTURE MAINTAINER CAN SPLIT PROCESSING INTO
022600*    MORE PARAGRAPHS WITHOUT DISTURBING THIS PERFORM.
022700*    ------------------------------------------------------------
022800 0000-MAIN-PROCESS.
022900
023000*    OPEN THE FILES AND GET THE TIMESTAMP BEFORE TOUCHING ANY DATA.
023100     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
023200
023300*    PRIMING READ -- THE USUAL SHOP IDIOM, ONE READ BEFORE THE LOOP
023400*    SO THE LOOP ITSELF NEVER HAS TO SPECIAL-CASE THE FIRST RECORD.
023500     PERFORM 1000-READ-NEXT-TRANSACTION THRU 1000-EXIT.
023600*    EDIT AND POST EVERY TRANSACTION ON THE FILE, ONE AT A TIME,
023700*    UNTIL EITHER THE FILE IS EXHAUSTED OR THE CONTROL FILE FAILS
023800*    AND SETS ABORT-RUN UNDERNEATH US.
023900     PERFORM 2000-EDIT-AND-POST-BID THRU 2000-EXIT
024000         UNTIL END-OF-REQUEST-FILE OR ABORT-RUN.
024100
024200*    REQUEST #361 -- IF THE CONTROL FILE FAILED PARTWAY THROUGH,
024300*    SKIP THE NORMAL TOTALS AND GO STRAIGHT TO THE ABORT MESSAGE
024400*    AND AN ORDERLY CLOSE OF WHATEVER FILES ARE STILL OPEN.
024500     IF ABORT-RUN
024600         GO TO 0000-ABORT-PROCESSING.
024700
024800     PERFORM 9000-DISPLAY-RUN-TOTALS THRU 9000-EXIT.
024900     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
025000
025100     EXIT PROGRAM.
025200     STOP RUN.
025300
025400*    07/19/99  JLB  ABORT PATH -- REQUEST #361.  REACHED ONLY BY
025500*    THE GO TO ABOVE WHEN W-ABORT-RUN IS "Y".  CLOSES THE FILES
025600*    AND ENDS THE RUN WITHOUT PRINTING TOTALS THAT WOULD BE
025700*    MISLEADING FOR A RUN THAT DID NOT FINISH THE REQUEST FILE.
025800 0000-ABORT-PROCESSING.
025900
026000*    SAME TERMINATE PARAGRAPH AS THE NORMAL END OF RUN -- THE
026100*    FILES STILL NEED TO COME DOWN CLEANLY EVEN ON AN ABORT.
026200     DISPLAY "*** BID-POST RUN ABORTED -- CONTROL FILE ERROR ***".
026300     PERFORM 0900-TERMINATE-RUN THRU 0900-EXIT.
026400
026500     EXIT PROGRAM.
026600     STOP RUN.
026700*    ------------------------------------------------------------
026800
026900*    OPENS ALL SIX FILES AND LOADS THE RUN TIMESTAMP USED BY THE
027000*    AUCTION-CLOSED AND AUTO-EXTEND EDITS DOWN IN 2000- AND 2100-.
027100 0100-INITIALIZE-RUN.
027200
027300*    REQUEST FILE IS READ-ONLY; PRODUCT, USER AND CONTROL ARE I-O
027400*    BECAUSE THIS RUN REWRITES THEM; BID AND NOTIFICATION ARE NEW
027500*    OUTPUT FILES BUILT FRESH EACH RUN.
027600     OPEN INPUT  BID-REQUEST-FILE.
027700     OPEN I-O    PRODUCT-FILE.
027800     OPEN I-O    USER-FILE.
027900     OPEN OUTPUT BID-FILE.
028000     OPEN OUTPUT NOTIFICATION-FILE.
028100     OPEN I-O    CONTROL-FILE.
028200
028300*    ONE RUN TIMESTAMP IS TAKEN AT THE TOP OF THE RUN AND REUSED
028400*    FOR EVERY TRANSACTION -- A BID IS EITHER BEFORE OR AFTER THE
028500*    CLOSING TIME AS OF WHEN THE JOB STARTED, NOT WHEN EACH
028600*    INDIVIDUAL TRANSACTION HAPPENS TO BE READ.
028700     PERFORM GET-RUN-TIMESTAMP THRU GET-RUN-TIMESTAMP-EXIT.
028800
028900*    OPERATIONS DESK TRACE LINE, REQUEST #344 -- SHOWS ONLY WHEN
029000*    UPSI-0 IS SET ON AT THE JCL/CONTROL-CARD LEVEL.
029100     IF VERBOSE-TRACE-REQUESTED
029200         DISPLAY "BID-POST RUN TIMESTAMP.....: " W-RUN-TIMESTAMP.
029300
029400 0100-EXIT.
029500     EXIT.
029600*    ------------------------------------------------------------
029700
029800*    CLOSES ALL SIX FILES.  REACHED BOTH FROM THE NORMAL END OF
029900*    THE RUN AND FROM THE ABORT PATH ABOVE, SO AN ABORTED RUN
030000*    STILL LEAVES EVERY FILE PROPERLY CLOSED FOR THE NEXT STEP.
030100 0900-TERMINATE-RUN.
030200
030300*    SAME SIX FILES OPENED IN 0100-, CLOSED IN THE SAME ORDER.
030400     CLOSE BID-REQUEST-FILE.
030500     CLOSE PRODUCT-FILE.
030600     CLOSE USER-FILE.
030700     CLOSE BID-FILE.
030800     CLOSE NOTIFICATION-FILE.
030900     CLOSE CONTROL-FILE.
031000
031100 0900-EXIT.
031200     EXIT.
031300*    ------------------------------------------------------------
031400
031500*    READS THE NEXT BID-REQUEST TRANSACTION.  SETS THE END-OF-
031600*    FILE SWITCH AT END; THE MAIN PERFORM ... UNTIL UP IN 0000-
031700*    TESTS THAT SWITCH EVERY PASS THROUGH THE LOOP.
031800 1000-READ-NEXT-TRANSACTION.
031900
032000*    PLAIN SEQUENTIAL READ -- THE REQUEST FILE HAS NO KEY, THE
032100*    TRANSACTIONS ARE TAKEN IN THE ORDER THE FRONT END WROTE THEM.
032200     READ BID-REQUEST-FILE RECORD
032300         AT END
032400             MOVE "Y" TO W-END-OF-REQUEST-FILE.
032500
032600 1000-EXIT.
032700     EXIT.
032800*    ------------------------------------------------------------
032900
033000*    EDITS ONE BID REQUEST AND POSTS OR REJECTS IT, THEN PRIMES
033100*    THE NEXT TRANSACTION FOR THE NEXT PASS OF THE MAIN LOOP.
033200*    REQUEST #118 ADDED THE AUCTION-CLOSED TEST BELOW; BIDS AGAINST
033300*    A LISTING WHOSE END-TIME HAS ALREADY PASSED ARE REJECTED
033400*    WITHOUT EVER REACHING THE AUTO-EXTEND OR MINIMUM-PRICE EDITS.
033500 2000-EDIT-AND-POST-BID.
033600
033700*    COUNT THE TRANSACTION AND START THE SWITCH "NOT ACCEPTED"
033800*    UNTIL EVERY EDIT BELOW HAS HAD A CHANCE TO SET IT OTHERWISE.
033900     ADD 1 TO W-TOTAL-READ.
034000     MOVE "N" TO W-BID-ACCEPTED.
034100
034200*    LOOK UP THE LISTING BEING BID ON BEFORE ANY OTHER EDIT RUNS.
034300     MOVE REQ-PRODUCT-ID TO PRODUCT-ID.
034400     PERFORM LOOK-FOR-PRODUCT-RECORD THRU LOOK-FOR-PRODUCT-RECORD-EXIT.
034500
034600     IF NOT FOUND-PRODUCT-RECORD
034700*        NO SUCH LISTING ON THE MASTER -- LOG AND MOVE ON, THERE
034800*        IS NOTHING TO REJECT A BID RECORD AGAINST.
034900         DISPLAY "*** BID-REQUEST FOR UNKNOWN PRODUCT "
035000                 REQ-PRODUCT-ID " -- SKIPPED ***"
035100     ELSE
035200         MOVE END-TIME TO W-PRODUCT-END-TIME
035300         IF W-PRODUCT-END-TIME < W-RUN-TIMESTAMP
035400*            REQUEST #118 -- LISTING ALREADY CLOSED.
035500             PERFORM 2600-REJECT-BID THRU 2600-EXIT
035600         ELSE
035700*            STILL OPEN -- RUN THE AUTO-EXTEND CHECK FIRST (IT MAY
035800*            PUSH END-TIME OUT ANOTHER 10 MINUTES), THEN EDIT THE
035900*            PRICE, THEN POST OR REJECT BASED ON THE PRICE EDIT.
036000             PERFORM 2100-APPLY-AUTO-EXTEND-RULE THRU 2100-EXIT
036100             PERFORM 2200-EDIT-MINIMUM-PRICE THRU 2200-EXIT
036200             IF BID-ACCEPTED
036300                 PERFORM 2300-POST-NEW-BID-RECORD THRU 2300-EXIT
036400             ELSE
036500                 PERFORM 2600-REJECT-BID THRU 2600-EXIT.
036600
036700*    07/19/99  JLB  REQUEST #363 -- 2300- CAN FLIP W-BID-ACCEPTED
036800*    BACK TO "N" WHEN THE CONTROL FILE COMES BACK BAD AND SETS
036900*    ABORT-RUN; RE-TEST IT HERE, SEPARATELY FROM THE NESTED IF
037000*    ABOVE, SO A BID THAT WAS NEVER ACTUALLY WRITTEN TO BID-
037100*    RECORD DOES NOT STILL UPDATE THE PRODUCT MASTER OR GO OUT IN
037200*    A BID_PLACED NOTICE -- PREVIOUSLY BOTH RAN UNCONDITIONALLY
037300*    ONCE THE OUTER IF BID-ACCEPTED HAD ALREADY TESTED TRUE.
037400     IF BID-ACCEPTED
037500         PERFORM 2400-UPDATE-PRODUCT-MASTER THRU 2400-EXIT
037600         PERFORM 2500-EMIT-BID-PLACED-NOTICE THRU 2500-EXIT.
037700
037800     PERFORM 1000-READ-NEXT-TRANSACTION THRU 1000-EXIT.
037900
038000 2000-EXIT.
038100     EXIT.
038200*    ------------------------------------------------------------
038300
038400*    03/17/94  DWK  AUTO-EXTEND RULE -- REQUEST #204, "NO SNIPING".
038500*                   END-TIME MINUS 5 MINUTES, COMPARED AGAINST THE
038600*    RUN TIMESTAMP, WAS ORIGINALLY CARRIED AS A PLAIN SUBTRACTION
038700*    ON THE 14-DIGIT TIMESTAMP.
038800*    07/19/99  JLB  REQUEST #362 -- THE PLAIN SUBTRACT/ADD ABOVE
038900*    TREATED THE MINUTES GROUP AS BASE-100 INSTEAD OF BASE-60, SO
039000*    IT BORROWED OR CARRIED WRONG BY A MULTIPLE OF 40 MINUTES'
039100*    WORTH OF WEIGHT WHENEVER END-MN WAS BELOW 5 (THE SUBTRACT) OR
039200*    AT/ABOVE 50 (THE ADD).  REWORKED BOTH THE WARN-TIME TEST AND
039300*    THE EXTEND BELOW TO BORROW/CARRY A FIELD AT A TIME THROUGH
039400*    THE BRK GROUPS INSTEAD.  THE SHOP'S OLD "SHORTCUT FOR SHORT
039500*    WINDOWS WELL INSIDE ONE HOUR" COMMENT IS GONE -- THE REMAINING
039600*    SHORTCUT (BELOW) ONLY ROLLS THE HOUR DIGIT, NOT THE DATE, SO A
039700*    LISTING CLOSING IN THE FIRST FEW MINUTES AFTER MIDNIGHT IS
039800*    STILL NOT HANDLED; NO REQUEST HAS EVER COME IN ON IT.
039900 2100-APPLY-AUTO-EXTEND-RULE.
040000
040100*    ONLY LISTINGS FLAGGED FOR AUTO-EXTEND GET THIS TREATMENT --
040200*    A SELLER CAN TURN IT OFF WHEN THE LISTING IS CREATED.
040300     IF AUTO-EXTEND-YES
040400         MOVE W-PRODUCT-END-TIME TO W-WARN-TIME
040500*        BORROW 60 MINUTES' WORTH FROM THE HOUR DIGIT WHEN THE
040600*        STRAIGHT SUBTRACT WOULD GO BELOW ZERO MINUTES, THEN TAKE
040700*        THE 5 MINUTES OFF THE BORROWED TOTAL.
040800         IF W-WARN-MN < 5
040900             ADD 60 TO W-WARN-MN
041000             SUBTRACT 5 FROM W-WARN-MN
041100             IF W-WARN-HH = 0
041200                 MOVE 23 TO W-WARN-HH
041300             ELSE
041400                 SUBTRACT 1 FROM W-WARN-HH
041500         ELSE
041600             SUBTRACT 5 FROM W-WARN-MN
041700
041800         IF W-WARN-TIME < W-RUN-TIMESTAMP
041900*            INSIDE THE LAST FIVE MINUTES -- PUSH THE CLOSE OUT.
042000*            CARRY A MINUTE-DIGIT'S WORTH INTO THE HOUR DIGIT WHEN
042100*            THE STRAIGHT ADD WOULD GO PAST 59 MINUTES, THEN ROLL
042200*            THE HOUR DIGIT PAST MIDNIGHT IF THAT IN TURN WENT
042300*            PAST 23.
042400             ADD 10 TO W-END-MN
042500             IF W-END-MN > 59
042600                 SUBTRACT 60 FROM W-END-MN
042700                 ADD 1 TO W-END-HH
042800             IF W-END-HH > 23
042900                 SUBTRACT 24 FROM W-END-HH
043000             MOVE W-PRODUCT-END-TIME TO END-TIME
043100             IF VERBOSE-TRACE-REQUESTED
043200                 DISPLAY "AUTO-EXTEND APPLIED, NEW END-TIME: "
043300                         END-TIME.
043400
043500 2100-EXIT.
043600     EXIT.
043700*    ------------------------------------------------------------
043800
043900*    08/02/93  RSM  MINIMUM-PRICE EDIT.  A ZERO CURRENT-PRICE MEANS
044000*    NO BID HAS BEEN POSTED YET, SO THE FLOOR IS START-PRICE;
044100*    OTHERWISE THE FLOOR IS THE CURRENT PRICE PLUS THE LISTING'S
044200*    STEP-PRICE.  BID-ACCEPTED IS SET HERE AND TESTED BACK UP IN
044300*    2000- TO DECIDE WHICH WAY THE TRANSACTION GOES.
044400 2200-EDIT-MINIMUM-PRICE.
044500
044600*    FIGURE THE FLOOR THIS BID MUST CLEAR.
044700     IF CURRENT-PRICE = 0
044800         MOVE START-PRICE TO W-MINIMUM-BID
044900     ELSE
045000         COMPUTE W-MINIMUM-BID = CURRENT-PRICE + STEP-PRICE.
045100
045200*    NO ROUNDING HERE -- THE BID EITHER MEETS THE FLOOR TO THE
045300*    PENNY OR IT DOES NOT.
045400     IF REQ-AMOUNT < W-MINIMUM-BID
045500         MOVE "N" TO W-BID-ACCEPTED
045600     ELSE
045700         MOVE "Y" TO W-BID-ACCEPTED.
045800
045900 2200-EXIT.
046000     EXIT.
046100*    ------------------------------------------------------------
046200
046300*    WRITES THE ACCEPTED BID TO THE HISTORY FILE UNDER A FRESH
046400*    BID-ID FROM THE CONTROL FILE.  IF THE CONTROL FILE COMES
046500*    BACK BAD, NEXT-BID-NUMBER SETS W-ABORT-RUN AND THIS BID IS
046600*    QUIETLY NOT WRITTEN -- THE MAIN LOOP WILL STOP ON THE VERY
046700*    NEXT TEST OF ABORT-RUN AND ROUTE TO 0000-ABORT-PROCESSING.
046800 2300-POST-NEW-BID-RECORD.
046900
047000*    ASK THE CONTROL FILE FOR THE NEXT BID-ID BEFORE BUILDING THE
047100*    REST OF THE RECORD -- IF THE CONTROL FILE IS BAD THERE IS NO
047200*    POINT FILLING IN THE REST OF BID-RECORD.
047300     PERFORM NEXT-BID-NUMBER THRU NEXT-BID-NUMBER-EXIT.
047400
047500     IF ABORT-RUN
047600         MOVE "N" TO W-BID-ACCEPTED
047700     ELSE
047800*        CAPTURE THE OUTGOING HIGH BIDDER BEFORE IT IS OVERWRITTEN
047900*        DOWN IN 2400-, SO 2500- CAN SEND THE "OUTBID" NOTICE.
048000         MOVE WINNER-ID        TO W-PREV-BIDDER-ID
048100
048200         MOVE W-NEXT-BID-ID    TO BID-ID
048300         MOVE REQ-PRODUCT-ID   TO BID-PRODUCT-ID
048400         MOVE REQ-USER-ID      TO BIDDER-ID
048500         MOVE REQ-AMOUNT       TO BID-AMOUNT
048600         IF REQ-AUTO-BID-YES
048700*            AUTO-BID -- RECORD THE BIDDER'S CEILING, NOT JUST THE
048800*            AMOUNT POSTED THIS TRANSACTION.
048900             MOVE REQ-MAX-AMOUNT TO BID-MAX-AMOUNT
049000         ELSE
049100*            NOT AN AUTO-BID -- THE CEILING IS WHATEVER WAS BID.
049200             MOVE REQ-AMOUNT     TO BID-MAX-AMOUNT
049300         MOVE REQ-IS-AUTO-BID  TO IS-AUTO-BID
049400         MOVE W-RUN-TIMESTAMP  TO BID-TIME
049500         MOVE "VALID   "       TO BID-STATUS
049600
049700         IF VERBOSE-TRACE-REQUESTED
049800             MOVE BID-AMOUNT TO W-TRACE-AMOUNT-EDIT
049900             DISPLAY "BID ACCEPTED, BID-ID " BID-ID
050000                     " AMOUNT " W-TRACE-AMOUNT-EDIT
050100
050200         WRITE BID-RECORD.
050300         ADD 1 TO W-TOTAL-ACCEPTED.
050400         ADD BID-AMOUNT TO W-TOTAL-AMOUNT-ACCEPTED.
050500
050600 2300-EXIT.
050700     EXIT.
050800*    ------------------------------------------------------------
050900
051000*    06/14/96  DWK  UPDATES THE PRODUCT MASTER WITH THE NEW HIGH
051100*                   PRICE AND WINNING BIDDER FOR AN ACCEPTED BID.
051200 2400-UPDATE-PRODUCT-MASTER.
051300
051400*    THE PRODUCT MASTER IS STILL POSITIONED ON THIS LISTING FROM
051500*    THE LOOK-FOR-PRODUCT-RECORD KEYED READ UP IN 2000-, SO THE
051600*    REWRITE BELOW NEEDS NO SEPARATE READ FIRST.
051700     MOVE BID-AMOUNT    TO CURRENT-PRICE.
051800     MOVE BIDDER-ID     TO WINNER-ID.
051900
052000     REWRITE PRODUCT-RECORD
052100         INVALID KEY
052200             DISPLAY "*** PRODUCT REWRITE FAILED, PRODUCT "
052300                     PRODUCT-ID " ***".
052400
052500 2400-EXIT.
052600     EXIT.
052700*    ------------------------------------------------------------
052800
052900*    09/02/94  RSM  BUILDS THE BID_PLACED NOTICE.  LOOKS UP THE
053000*    SELLER, THE NEW WINNING BIDDER, AND (06/14/96, REQUEST #311)
053100*    THE PREVIOUS HIGH BIDDER IF ONE WAS OUTBID BY THIS POST, SO
053200*    THE OUTGOING BIDDER GETS AN EMAIL TOO.
053300 2500-EMIT-BID-PLACED-NOTICE.
053400
053500*    SELLER'S EMAIL GOES ON EVERY BID_PLACED NOTICE.
053600     MOVE SELLER-ID TO USER-ID.
053700     PERFORM LOOK-FOR-USER-RECORD THRU LOOK-FOR-USER-RECORD-EXIT.
053800     IF FOUND-USER-RECORD
053900         MOVE USER-EMAIL TO W-SELLER-EMAIL
054000     ELSE
054100         MOVE SPACES TO W-SELLER-EMAIL.
054200
054300*    WINNER-ID WAS ALREADY MOVED ONTO THE MASTER BY 2400- ABOVE.
054400     MOVE WINNER-ID TO USER-ID.
054500     PERFORM LOOK-FOR-USER-RECORD THRU LOOK-FOR-USER-RECORD-EXIT.
054600     IF FOUND-USER-RECORD
054700         MOVE USER-EMAIL TO W-BIDDER-EMAIL
054800     ELSE
054900         MOVE SPACES TO W-BIDDER-EMAIL.
055000
055100*    REQUEST #311 -- ONLY LOOK UP THE PREVIOUS BIDDER WHEN THERE
055200*    WAS ONE AND THIS POST ACTUALLY CHANGED WHO IS WINNING.
055300     IF W-PREV-BIDDER-ID NOT = 0 AND W-PREV-BIDDER-ID NOT = WINNER-ID
055400         MOVE W-PREV-BIDDER-ID TO USER-ID
055500         PERFORM LOOK-FOR-USER-RECORD THRU LOOK-FOR-USER-RECORD-EXIT
055600         IF FOUND-USER-RECORD
055700             MOVE USER-EMAIL TO W-PREV-BIDDER-EMAIL
055800         ELSE
055900             MOVE SPACES TO W-PREV-BIDDER-EMAIL
056000     ELSE
056100         MOVE SPACES TO W-PREV-BIDDER-EMAIL.
056200
056300     MOVE "BID_PLACED      "  TO W-NOTIFY-TYPE
056400     MOVE PRODUCT-ID          TO W-NOTIFY-PRODUCT-ID
056500     MOVE PRODUCT-NAME        TO W-NOTIFY-PRODUCT-NAME
056600     MOVE CURRENT-PRICE       TO W-NOTIFY-PRICE
056700     MOVE W-SELLER-EMAIL      TO W-NOTIFY-SELLER-EMAIL
056800     MOVE W-BIDDER-EMAIL      TO W-NOTIFY-BIDDER-EMAIL
056900     MOVE W-PREV-BIDDER-EMAIL TO W-NOTIFY-PREV-EMAIL
057000
057100     PERFORM WRITE-NOTIFICATION THRU WRITE-NOTIFICATION-EXIT.
057200
057300 2500-EXIT.
057400     EXIT.
057500*    ------------------------------------------------------------
057600
057700*    LOGS A REJECTED BID TO THE HISTORY FILE (STATUS "REJECTED")
057800*    SO THE BIDDER HAS A RECORD OF THE ATTEMPT, AND SENDS THE
057900*    BID_REJECTED NOTICE TO BOTH THE SELLER AND THE WOULD-BE
058000*    BIDDER.  REACHED FROM BOTH THE AUCTION-CLOSED TEST AND THE
058100*    MINIMUM-PRICE EDIT UP IN 2000-.
058200 2600-REJECT-BID.
058300
058400     ADD 1 TO W-TOTAL-REJECTED.
058500
058600*    A REJECTED BID STILL GETS A BID-ID AND A HISTORY RECORD --
058700*    THE BIDDER SUBMITTED SOMETHING AND THE SHOP WANTS A TRAIL OF
058800*    EVERY ATTEMPT, NOT JUST THE ONES THAT WON.
058900     PERFORM NEXT-BID-NUMBER THRU NEXT-BID-NUMBER-EXIT.
059000
059100     IF NOT ABORT-RUN
059200         MOVE W-NEXT-BID-ID    TO BID-ID
059300         MOVE REQ-PRODUCT-ID   TO BID-PRODUCT-ID
059400         MOVE REQ-USER-ID      TO BIDDER-ID
059500         MOVE REQ-AMOUNT       TO BID-AMOUNT
059600         MOVE REQ-AMOUNT       TO BID-MAX-AMOUNT
059700         MOVE REQ-IS-AUTO-BID  TO IS-AUTO-BID
059800         MOVE W-RUN-TIMESTAMP  TO BID-TIME
059900         MOVE "REJECTED"       TO BID-STATUS
060000*        BID-MAX-AMOUNT IS JUST THE REQUESTED AMOUNT HERE -- A
060100*        REJECTED BID NEVER BECOMES AN AUTO-BID CEILING.
060200         WRITE BID-RECORD.
060300
060400     MOVE SELLER-ID  TO USER-ID.
060500     PERFORM LOOK-FOR-USER-RECORD THRU LOOK-FOR-USER-RECORD-EXIT.
060600     IF FOUND-USER-RECORD
060700         MOVE USER-EMAIL TO W-SELLER-EMAIL
060800     ELSE
060900         MOVE SPACES TO W-SELLER-EMAIL.
061000
061100     MOVE REQ-USER-ID TO USER-ID.
061200     PERFORM LOOK-FOR-USER-RECORD THRU LOOK-FOR-USER-RECORD-EXIT.
061300     IF FOUND-USER-RECORD
061400         MOVE USER-EMAIL TO W-BIDDER-EMAIL
061500     ELSE
061600         MOVE SPACES TO W-BIDDER-EMAIL.
061700
061800     MOVE "BID_REJECTED    "  TO W-NOTIFY-TYPE
061900     MOVE REQ-PRODUCT-ID      TO W-NOTIFY-PRODUCT-ID
062000     MOVE PRODUCT-NAME        TO W-NOTIFY-PRODUCT-NAME
062100     MOVE 0                   TO W-NOTIFY-PRICE
062200     MOVE W-SELLER-EMAIL      TO W-NOTIFY-SELLER-EMAIL
062300     MOVE W-BIDDER-EMAIL      TO W-NOTIFY-BIDDER-EMAIL
062400     MOVE SPACES               TO W-NOTIFY-PREV-EMAIL
062500
062600     PERFORM WRITE-NOTIFICATION THRU WRITE-NOTIFICATION-EXIT.
062700
062800 2600-EXIT.
062900     EXIT.
063000*    ------------------------------------------------------------
063100
063200*    END-OF-JOB TOTALS FOR THE OPERATOR'S RUN LOG.  NOT REACHED
063300*    WHEN THE RUN ABORTS -- SEE 0000-ABORT-PROCESSING ABOVE.
063400 9000-DISPLAY-RUN-TOTALS.
063500
063600*    EDIT THE TOTAL DOLLAR AMOUNT THROUGH THE SAME ZZZZZZZZ9.99
063700*    WORK FIELD USED BY THE VERBOSE TRACE LINES ABOVE, SO THE
063800*    OPERATOR'S RUN LOG AND THE TRACE OUTPUT LOOK ALIKE.
063900     MOVE W-TOTAL-AMOUNT-ACCEPTED TO W-TRACE-AMOUNT-EDIT.
064000
064100     DISPLAY " ".
064200     DISPLAY "BID-POST RUN TOTALS".
064300     DISPLAY "  TRANSACTIONS READ.......: " W-TOTAL-READ.
064400     DISPLAY "  BIDS ACCEPTED...........: " W-TOTAL-ACCEPTED.
064500     DISPLAY "  BIDS REJECTED...........: " W-TOTAL-REJECTED.
064600     DISPLAY "  TOTAL AMOUNT ACCEPTED...: " W-TRACE-AMOUNT-EDIT.
064700
064800 9000-EXIT.
064900     EXIT.
065000*    ------------------------------------------------------------
065100
065200*    SHARED KEYED-READ, NEXT-BID-NUMBER, TIMESTAMP AND NOTIFICATION
065300*    PARAGRAPHS -- SAME COPYBOOKS AUCTION-SETTLE DRAWS ON, SO A
065400*    CHANGE TO THE LOOKUP OR NOTIFICATION LOGIC ONLY HAS TO BE
065500*    MADE ONCE.
065600     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
065700     COPY "PL-LOOK-FOR-USER-RECORD.CBL".
065800     COPY "PL-NEXT-BID-NUMBER.CBL".
065900     COPY "PL-GET-RUN-TIMESTAMP.CBL".
066000     COPY "PLNOTIFY.CBL".
066100*    ------------------------------------------------------------
