000100*    ------------------------------------------------------------
000200*    FDNOTIF.CBL  --  FD AND RECORD LAYOUT FOR THE NOTIFICATION
000300*    OUTPUT FILE.  ONE RECORD PER EVENT EMITTED BY THE BID
000400*    POSTING OR AUCTION SETTLEMENT RUNS.  LINE SEQUENTIAL.
000500*    ------------------------------------------------------------
000600*    06/02/93  RSM  ORIGINAL LAYOUT.
000700*    ------------------------------------------------------------
000800 FD  NOTIFICATION-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 260 CHARACTERS.
001100
001200 01  NOTIFICATION-RECORD.
001300     05  NOTIF-TYPE                PIC X(16).
001400         88  NOTIF-BID-PLACED      VALUE "BID_PLACED      ".
001500         88  NOTIF-BID-REJECTED    VALUE "BID_REJECTED    ".
001600         88  NOTIF-AUCTION-SUCCESS VALUE "AUCTION_SUCCESS ".
001700         88  NOTIF-AUCTION-FAIL    VALUE "AUCTION_FAIL    ".
001800     05  NOTIF-PRODUCT-ID           PIC 9(09).
001900     05  NOTIF-PRODUCT-NAME         PIC X(40).
002000     05  NOTIF-PRICE                PIC 9(09)V99.
002100     05  NOTIF-SELLER-EMAIL         PIC X(60).
002200     05  NOTIF-BIDDER-EMAIL         PIC X(60).
002300     05  NOTIF-PREV-BIDDER-EMAIL    PIC X(60).
002400     05  FILLER                     PIC X(04).
002500*    ------------------------------------------------------------
