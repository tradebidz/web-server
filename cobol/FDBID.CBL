000100*    ------------------------------------------------------------
000200*    FDBID.CBL  --  FD AND RECORD LAYOUT FOR THE BID HISTORY
000300*    FILE.  ONE RECORD PER BID DECIDED -- VALID OR REJECTED.
000400*    LINE SEQUENTIAL, WRITTEN BY THE BID POSTING RUN ONLY.
000500*    ------------------------------------------------------------
000600*    05/11/93  RSM  ORIGINAL LAYOUT.
000700*    01/06/99  JLB  ADDED BRK-BID-TIME REDEFINES (Y2K, SEE THE
000800*                   CHANGE LOG IN THE POSTING PROGRAM ITSELF).
000900*    ------------------------------------------------------------
001000 FD  BID-FILE
001100     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 80 CHARACTERS.
001300
001400 01  BID-RECORD.
001500     05  BID-ID                   PIC 9(09).
001600     05  BID-PRODUCT-ID            PIC 9(09).
001700     05  BIDDER-ID                 PIC 9(09).
001800     05  BID-AMOUNT                PIC 9(09)V99.
001900     05  BID-MAX-AMOUNT            PIC 9(09)V99.
002000     05  IS-AUTO-BID               PIC X(01).
002100         88  AUTO-BID-YES          VALUE "Y".
002200         88  AUTO-BID-NO           VALUE "N".
002300     05  BID-TIME                  PIC 9(14).
002400     05  BID-STATUS                PIC X(08).
002500         88  BID-VALID             VALUE "VALID   ".
002600         88  BID-REJECTED          VALUE "REJECTED".
002700     05  FILLER                    PIC X(08).
002800
002900*    ------------------------------------------------------------
003000*    REDEFINES THE BID TIMESTAMP INTO ITS CCYYMMDDHHMMSS PIECES
003100*    FOR THE VERBOSE-TRACE DISPLAY LINE (SEE UPSI-0 IN THE
003200*    POSTING PROGRAM'S SPECIAL-NAMES PARAGRAPH).
003300*    ------------------------------------------------------------
003400 01  BID-RECORD-TIME-BRK           REDEFINES BID-RECORD.
003500     05  FILLER                   PIC X(09).
003600     05  FILLER                   PIC X(09).
003700     05  FILLER                   PIC X(09).
003800     05  FILLER                   PIC X(11).
003900     05  FILLER                   PIC X(11).
004000     05  FILLER                   PIC X(01).
004100     05  BRK-BID-CCYY              PIC 9(04).
004200     05  BRK-BID-MM                PIC 9(02).
004300     05  BRK-BID-DD                PIC 9(02).
004400     05  BRK-BID-HH                PIC 9(02).
004500     05  BRK-BID-MN                PIC 9(02).
004600     05  BRK-BID-SS                PIC 9(02).
004700     05  FILLER                   PIC X(16).
004800*    ------------------------------------------------------------
