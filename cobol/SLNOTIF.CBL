000100*    ------------------------------------------------------------
000200*    SLNOTIF.CBL  --  FILE-CONTROL ENTRY FOR THE NOTIFICATION
000300*    OUTPUT FILE.  LINE SEQUENTIAL, APPEND ONLY.  STANDS IN FOR
000400*    THE ON-LINE E-MAIL DISPATCH STEP.
000500*    ------------------------------------------------------------
000600     SELECT NOTIFICATION-FILE
000700            ASSIGN TO "NOTIFOUT"
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS IS W-NOTIFICATION-FILE-STATUS.
001000*    ------------------------------------------------------------
