000100*    ------------------------------------------------------------
000200*    FDBREQ.CBL  --  FD AND RECORD LAYOUT FOR THE BID REQUEST
000300*    TRANSACTION FILE.  ONE RECORD PER INCOMING BID ATTEMPT,
000400*    LINE SEQUENTIAL, READ IN ARRIVAL ORDER.
000500*    ------------------------------------------------------------
000600*    05/11/93  RSM  ORIGINAL LAYOUT.
000700*    ------------------------------------------------------------
000800 FD  BID-REQUEST-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 45 CHARACTERS.
001100
001200 01  BID-REQUEST-RECORD.
001300     05  REQ-USER-ID               PIC 9(09).
001400     05  REQ-PRODUCT-ID             PIC 9(09).
001500     05  REQ-AMOUNT                 PIC 9(09)V99.
001600     05  REQ-IS-AUTO-BID            PIC X(01).
001700         88  REQ-AUTO-BID-YES       VALUE "Y".
001800         88  REQ-AUTO-BID-NO        VALUE "N".
001900     05  REQ-MAX-AMOUNT             PIC 9(09)V99.
002000     05  FILLER                     PIC X(04).
002100*    ------------------------------------------------------------
