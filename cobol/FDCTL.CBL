000100*    ------------------------------------------------------------
000200*    FDCTL.CBL  --  FD AND RECORD LAYOUT FOR THE CONTROL FILE.
000300*    ONE RECORD, KEY ALWAYS 1, CARRYING THE LAST BID-ID ISSUED
000400*    SO THE POSTING RUN CAN HAND OUT THE NEXT ONE IN SEQUENCE.
000500*    ------------------------------------------------------------
000600*    07/19/93  RSM  ORIGINAL LAYOUT, COPIED DOWN FROM THE OLD
000700*                   VOUCHER CONTROL FILE FOR THE SAME PURPOSE.
000800*    ------------------------------------------------------------
000900 FD  CONTROL-FILE
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 20 CHARACTERS.
001200
001300 01  CONTROL-RECORD.
001400     05  CONTROL-KEY               PIC 9(01).
001500     05  CONTROL-LAST-BID-ID        PIC 9(09).
001600     05  FILLER                     PIC X(10).
001700*    ------------------------------------------------------------
