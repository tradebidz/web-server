000100*    ------------------------------------------------------------
000200*    FDUSER.CBL  --  FD AND RECORD LAYOUT FOR THE USER MASTER
000300*    FILE.  ONE RECORD PER REGISTERED BUYER OR SELLER.  KEYED
000400*    BY USER-ID.  READ ONLY FROM THE BID AND SETTLEMENT RUNS.
000500*    ------------------------------------------------------------
000600*    04/02/93  RSM  ORIGINAL LAYOUT.
000700*    ------------------------------------------------------------
000800 FD  USER-FILE
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 200 CHARACTERS.
001100
001200 01  USER-RECORD.
001300     05  USER-ID                  PIC 9(09).
001400     05  USER-EMAIL                PIC X(60).
001500     05  USER-NAME                 PIC X(40).
001600     05  USER-ADDRESS              PIC X(80).
001650     05  FILLER                    PIC X(11).
001700*    ------------------------------------------------------------
