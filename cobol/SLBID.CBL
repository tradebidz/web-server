000100*    ------------------------------------------------------------
000200*    SLBID.CBL  --  FILE-CONTROL ENTRY FOR THE BID HISTORY FILE.
000300*    APPEND-ONLY, LINE SEQUENTIAL, NO KEY.  ONE RECORD PER BID
000400*    DECIDED, ACCEPTED OR REJECTED, IN THE ORDER POSTED.
000500*    ------------------------------------------------------------
000600     SELECT BID-FILE
000700            ASSIGN TO "BIDHIST"
000800            ORGANIZATION IS LINE SEQUENTIAL
000900            FILE STATUS IS W-BID-FILE-STATUS.
001000*    ------------------------------------------------------------
