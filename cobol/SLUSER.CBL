000100*    ------------------------------------------------------------
000200*    SLUSER.CBL  --  FILE-CONTROL ENTRY FOR THE USER LOOKUP FILE.
000300*    INDEXED BY USER-ID.  READ ONLY IN THIS RELEASE, FOR SELLER
000400*    AND BIDDER E-MAIL LOOKUP AT NOTIFICATION TIME.
000500*    ------------------------------------------------------------
000600     SELECT USER-FILE
000700            ASSIGN TO "USERMAST"
000800            ORGANIZATION IS INDEXED
000900            ACCESS MODE IS DYNAMIC
001000            RECORD KEY IS USER-ID
001100            FILE STATUS IS W-USER-FILE-STATUS.
001200*    ------------------------------------------------------------
