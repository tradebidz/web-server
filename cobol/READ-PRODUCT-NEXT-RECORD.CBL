000100*    ------------------------------------------------------------
000200*    READ-PRODUCT-NEXT-RECORD.CBL  --  SEQUENTIAL READ OF THE
000300*    PRODUCT MASTER FOR THE SETTLEMENT RUN'S SCAN OF ALL
000400*    LISTINGS.  SETS W-END-OF-PRODUCT-FILE AT END.
000500*    ------------------------------------------------------------
000600 READ-PRODUCT-NEXT-RECORD.
000700
000800     READ PRODUCT-FILE NEXT RECORD
000900         AT END
001000             MOVE "Y" TO W-END-OF-PRODUCT-FILE.
001100
001200 READ-PRODUCT-NEXT-RECORD-EXIT.
001300     EXIT.
001400*    ------------------------------------------------------------
